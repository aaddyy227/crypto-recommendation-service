000100******************************************************************
000200* COPY        : CRPREC01                                         *
000300* APLICACION  : TARJETA CREDITO/CRIPTOMONEDAS                    *
000400* DESCRIPCION : LAYOUT DEL REGISTRO DE PRECIO DE CRIPTOMONEDA,   *
000500*             : UN RENGLON POR OBSERVACION, TAL COMO LLEGA EN LOS*
000600*             : EXTRACTOS PLANOS POR SIMBOLO (<SIMBOLO>_VALUES)  *
000700*             : QUE EL PASO ANTERIOR DEL JCL DEJA LISTADOS EN    *
000800*             : EL ARCHIVO DE CONTROL CRIPDIR.                   *
000900******************************************************************
001000* FECHA       : 14/03/1987                                       *
001100* PROGRAMADOR : J. AGUILAR MELGAR (JAM)                          *
001200* BPM/RATIONAL: 087014                                           *
001300* DESCRIPCION : ALTA INICIAL DEL COPY PARA EL RANKING DE         *
001400*             : VOLATILIDAD DE CRIPTOMONEDAS (CRIPVOL1).         *
001500******************************************************************
001600*        L O G    D E   M O D I F I C A C I O N E S              *
001700******************************************************************
001800* FECHA     INIC  TICKET     DESCRIPCION                         *
001900* 14/03/87  JAM   OC87014    ALTA INICIAL DEL COPY.              OC87014
002000* 02/11/91  RSOL  OC91228    SE AGREGA CRPR-SIMBOLO-ARCH PARA    OC91228
002100*                            CONSERVAR EL NOMBRE DE ARCHIVO      OC91228
002200*                            ORIGEN (REGLA DE SIMBOLO DUPLICAD)  OC91228
002300* 02/09/98  JLMR  Y2K-004    REVISION Y2K: SE CONFIRMA QUE ESTE  Y2K-004
002400*                            COPY NO MANEJA ANIO DE 2 DIGITOS.  Y2K-004
002500******************************************************************
002600*                                                                *
002700*   EL RENGLON CRUDO TAL CUAL SE LEE DEL ARCHIVO PLANO (CSV CON  *
002800*   ENCABEZADO, COMA COMO DELIMITADOR) SE DEFINE EN LA FD DE     *
002900*   CRIPVAL DEL PROGRAMA (REG-CRIPVAL-FD); ESTE COPY SOLO TRAE   *
003000*   EL RENGLON YA DESMENUZADO (UNSTRING) CON LOS TRES CAMPOS DE  *
003100*   NEGOCIO MAS SU FILLER DE RELLENO.                           *
003200******************************************************************
003300*              RENGLON DE NEGOCIO YA DESMENUZADO                *
003400******************************************************************
003800 01  REG-CRIPVAL.
003900*    ---> COLUMNA 1 DEL CSV, MILISEGUNDOS EPOCH (UTC)
004000     05 CRPR-TIMESTAMP           PIC 9(13).
004100*    ---> VISTA REDEFINIDA DEL TIMESTAMP, SOLO PARA DEPURACION
004200     05 CRPR-TIMESTAMP-R REDEFINES CRPR-TIMESTAMP.
004300        10 CRPR-TS-SEGUNDOS      PIC 9(10).
004400        10 CRPR-TS-MILISEG       PIC 9(03).
004500*    ---> SIMBOLO DERIVADO DEL NOMBRE DE ARCHIVO (NO LA COLUMNA 2
004600*         DEL CSV, QUE SE IGNORA POR SER REDUNDANTE EN EL ORIGEN)
004700     05 CRPR-SIMBOLO             PIC X(10).
004800*    ---> COLUMNA 3 DEL CSV, PRECIO DE 1 UNIDAD EN USD
004900     05 CRPR-PRECIO              PIC 9(09)V9(06).
005000*    ---> NOMBRE DE ARCHIVO ORIGEN, PARA LA REGLA DE ARCHIVO
005100*         DUPLICADO (PRIMER ARCHIVO POR SIMBOLO GANA)
005200     05 CRPR-SIMBOLO-ARCH        PIC X(20).
005300     05 FILLER                   PIC X(29).
005400******************************************************************
005500* EL RENGLON DE TRABAJO DEL SORT CRSRTWK (REG-CRIPVAL-SORT) SE   *
005600* DECLARA DIRECTAMENTE EN LA SD DE CRIPVOL1, NO EN ESTE COPY,    *
005700* SIGUIENDO LA COSTUMBRE DE LA CASA DE TIPEAR EL WORK-REG DEL    *
005800* SORT JUNTO A SU SD (VER EDU33021, SD WORKFILE/01 WORK-REG).    *
005900******************************************************************
