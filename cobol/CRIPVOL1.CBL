000010******************************************************************
000020* FECHA       : 14/03/1987                                       *
000030* PROGRAMADOR : J. AGUILAR MELGAR (JAM)                          *
000040* APLICACION  : TARJETA CREDITO/CRIPTOMONEDAS                    *
000050* PROGRAMA    : CRIPVOL1                                         *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : CALCULA ESTADISTICAS DE VOLATILIDAD (RANGO       *
000080*             : NORMALIZADO) SOBRE EL HISTORICO DE PRECIOS DE    *
000090*             : CRIPTOMONEDAS. POR SIMBOLO CALCULA EL PRECIO MAS *
000100*             : ANTIGUO, EL MAS RECIENTE, EL MINIMO, EL MAXIMO Y *
000110*             : EL RANGO NORMALIZADO (MAX-MIN)/MIN. SEGUN LA     *
000120*             : ACCION SOLICITADA EMITE EL RANKING COMPLETO, LAS *
000130*             : ESTADISTICAS DE UN SOLO SIMBOLO, O EL SIMBOLO    *
000140*             : CON MAYOR RANGO NORMALIZADO EN UNA FECHA DADA.   *
000150* ARCHIVOS    : CRIPDIR=A, CRIPVAL=A(DINAMICO), CRIPREPO=S       *
000160* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
000170* ACCION (ES) : R=RANKING COMPLETO, C=CONSULTA POR SIMBOLO,      *
000180*             : D=GANADOR DEL DIA (MAYOR RANGO EN UNA FECHA)     *
000190* INSTALADO   : 01/06/1987                                       *
000200* BPM/RATIONAL: 087021                                           *
000210******************************************************************
000220*        L O G    D E   M O D I F I C A C I O N E S              *
000230******************************************************************
000240* FECHA     INIC  TICKET     DESCRIPCION                         *
000250* 14/03/87  JAM   OC87021    ALTA INICIAL DEL PROGRAMA.          OC87021
000260* 03/08/88  JAM   OC88145    SE AGREGA LA ACCION D (GANADOR DEL  OC88145
000270*                            DIA) Y LA RUTINA 9600-CALCULA-      OC88145
000280*                            FECHA-OBS PARA DERIVAR LA FECHA DEL OC88145
000290*                            TIMESTAMP SIN USAR FUNCIONES.       OC88145
000300* 21/01/90  RSOL  OC90009    SE CORRIGE 420-CALCULA-RANGO PARA   OC90009
000310*                            REDONDEAR CON ROUNDED (ANTES        OC90009
000320*                            TRUNCABA EL RESULTADO).             OC90009
000330* 11/07/91  RSOL  OC91140    SE AGREGA LA TABLA WKS-TABLA-       OC91140
000340*                            SIMBOLOS EN CARGA-Y-FILTRA PARA LA  OC91140
000350*                            REGLA DE SIMBOLO DUPLICADO.         OC91140
000360* 02/09/98  JLMR  Y2K-004    REVISION Y2K: WKS-FECHA-CONSULTA Y  Y2K-004
000370*                            WKS-FECHA-OBSERVACION QUEDAN EN 4   Y2K-004
000380*                            DIGITOS DE ANIO (9600-CALCULA-      Y2K-004
000390*                            FECHA-OBS).                         Y2K-004
000400* 14/05/01  CMOL  OC01077    SE CAMBIA LA BUSQUEDA DE SIMBOLOS   OC01077
000410*                            CARGADOS DE SEARCH A UN RECORRIDO   OC01077
000420*                            SECUENCIAL (CRIPDIR NO LLEGA        OC01077
000430*                            ORDENADO POR SIMBOLO).              OC01077
000440* 19/02/04  EEDR  241233     SE AGREGA LA VALIDACION DE PRECIO   241233
000450*                            CERO (REGLA DE PRECIO INVALIDO)     241233
000460*                            ANTES DE ACUMULAR OLDEST/NEWEST/    241233
000470*                            MIN/MAX EN 360-ACUMULA-RENGLON.     241233
000480* 08/10/09  EEDR  091188     SE AGREGA EL REPORTE DE RANGO       091188
000490*                            NORMALIZADO (REPORT SECTION         091188
000500*                            CRIPTO-REPORTE) Y EL ORDENAMIENTO   091188
000510*                            EN MEMORIA DE LA TABLA DE           091188
000520*                            ESTADISTICAS (400-ORDENA-POR-       091188
000530*                            RANGO).                             091188
000532* 14/11/09  EEDR  091246     SE NORMALIZA A MAYUSCULAS EL        091246
000534*                            SIMBOLO RECIBIDO POR SYSIN (ACCION  091246
000536*                            C) ANTES DE COMPARARLO EN           091246
000538*                            350-CIERRA-SIMBOLO-ACTUAL; SE       091246
000540*                            AGREGA EL RENGLON DETALLEGAN PARA   091246
000542*                            QUE EL GANADOR DEL DIA (ACCION D)   091246
000544*                            TAMBIEN QUEDE EN CRIPREPO, NO SOLO  091246
000546*                            EN CONSOLA.                         091246
000547* 21/11/09  EEDR  091312     450-DETERMINA-GANADOR YA NO USA     091312
000549*                            WKS-GAN-RANGO=0 COMO CENTINELA DE   091312
000551*                            "SIN GANADOR" (UN RANGO NORMALIZADO 091312
000553*                            PUEDE SER LEGITIMAMENTE CERO); SE   091312
000555*                            AGREGA WKS-GAN-PRIMERO PARA QUE EL  091312
000557*                            PRIMER CANDIDATO SIEMPRE QUEDE      091312
000559*                            COMO GANADOR. SE ELIMINA EL         091312
000561*                            RENGLON DETALLENONE, QUE NUNCA SE   091312
000563*                            GENERABA (TODA CONDICION SIN DATOS  091312
000565*                            ES UN STOP RUN FATAL, NO UN         091312
000567*                            RENGLON VACIO EN EL REPORTE).       091312
000588******************************************************************
000590 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. CRIPVOL1.
000610 AUTHOR. J. AGUILAR MELGAR.
000620 INSTALLATION. DATA CENTRO S.A. - TARJETA CREDITO/CRIPTOMONEDAS.
000630 DATE-WRITTEN. 14/03/1987.
000640 DATE-COMPILED.
000650 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS. PROHIBIDA SU
000660     REPRODUCCION SIN AUTORIZACION ESCRITA.
000670******************************************************************
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM
000720     CLASS WKS-CLASE-NUMERICA IS "0" THRU "9"
000730     UPSI-0 IS WS-0 ON  STATUS IS WS-MODO-DEBUG
000740                    OFF STATUS IS WS-MODO-PRODUCCION.
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770     SELECT CRIPDIR  ASSIGN TO CRIPDIR
000780                     ORGANIZATION IS LINE SEQUENTIAL
000790                     FILE STATUS  IS FS-CRIPDIR.
000800*    ---> ASIGNACION DINAMICA A WKS-NOMBRE-ARCHIVO ANTES DE CADA OPEN.
000840     SELECT CRIPVAL  ASSIGN TO WKS-NOMBRE-ARCHIVO
000850                     ORGANIZATION IS LINE SEQUENTIAL
000860                     FILE STATUS  IS FS-CRIPVAL.
000870     SELECT CRSRTWK  ASSIGN TO SORTWK1.
000880     SELECT CRIPREPO ASSIGN TO SYS010
000890                     FILE STATUS  IS FS-CRIPREPO.
000910 DATA DIVISION.
000920 FILE SECTION.
000960*   ARCHIVO DE CONTROL: LISTA DE ARCHIVOS *_VALUES.CSV A CARGAR.
000990 FD  CRIPDIR.
001000 01  REG-CRIPDIR.
001010     05 CRDI-NOMBRE-ARCHIVO      PIC X(40).
001020     05 FILLER                   PIC X(40).
001030*   ARCHIVO DE DATOS POR SIMBOLO, ABIERTO Y CERRADO EN TURNO.     *
001060 FD  CRIPVAL.
001070 01  REG-CRIPVAL-FD.
001080     05 CRPR-LINEA-CRUDA         PIC X(80).
001090*   ARCHIVO DE TRABAJO DEL SORT, CLASIFICA POR SIMBOLO Y TIMESTAMP.*
001120 SD  CRSRTWK.
001130 01  REG-CRIPVAL-SORT.
001140     05 CRWK-SIMBOLO             PIC X(10).
001150     05 CRWK-TIMESTAMP           PIC 9(13).
001160     05 CRWK-PRECIO              PIC 9(09)V9(06).
001170     05 FILLER                   PIC X(28).
001180*   ARCHIVO DE SALIDA DEL REPORTE DE RANGO NORMALIZADO.          *
001190 FD  CRIPREPO
001200     REPORT IS CRIPTO-REPORTE.
001220 WORKING-STORAGE SECTION.
001260 01 WKS-FS-STATUS.
001270    02 FS-CRIPDIR               PIC 9(02) VALUE ZEROS.
001280    02 FSE-CRIPDIR.
001290       04 FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
001300       04 FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
001310       04 FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
001320    02 FS-CRIPVAL               PIC 9(02) VALUE ZEROS.
001330    02 FSE-CRIPVAL.
001340       04 FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
001350       04 FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
001360       04 FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
001370    02 FS-CRIPREPO              PIC 9(02) VALUE ZEROS.
001380* ---> VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
001390 01 PROGRAMA                    PIC X(08) VALUE SPACES.
001400 01 ARCHIVO                     PIC X(08) VALUE SPACES.
001410 01 ACCION                      PIC X(10) VALUE SPACES.
001420 01 LLAVE                       PIC X(32) VALUE SPACES.
001460 01 WKS-PARAMETROS-SYSIN.
001470    05 WKS-MODO-ACCION          PIC X(01).
001480       88 MODO-RANKING                    VALUE 'R'.
001490       88 MODO-CONSULTA                   VALUE 'C'.
001500       88 MODO-GANADOR-DIA                VALUE 'D'.
001510    05 WKS-SIMB-CONSULTA        PIC X(10).
001520    05 WKS-FECHA-CONSULTA       PIC 9(08).
001530    05 WKS-FECHA-CONSULTA-R REDEFINES WKS-FECHA-CONSULTA.
001540       10 WKS-FC-ANIO           PIC 9(04).
001550       10 WKS-FC-MES            PIC 9(02).
001560       10 WKS-FC-DIA            PIC 9(02).
001570    05 FILLER                   PIC X(20).
001610 01 WKS-CAMPOS-DE-TRABAJO.
001620    05 WKS-PROGRAMA             PIC X(08)      VALUE 'CRIPVOL1'.
001630    05 WKS-NOMBRE-ARCHIVO       PIC X(40)      VALUE SPACES.
001640    05 WKS-TOTAL-SIMBOLOS       PIC 9(04) COMP VALUE ZEROS.
001650    05 WKS-TOTAL-ESTAD          PIC 9(04) COMP VALUE ZEROS.
001660    05 WKS-LECTURAS-TOTALES     PIC 9(07) COMP VALUE ZEROS.
001670    05 WKS-RENGLONES-CARGADOS   PIC 9(07) COMP VALUE ZEROS.
001680    05 WKS-ARCHIVOS-SALTADOS    PIC 9(05) COMP VALUE ZEROS.
001690    05 WKS-FIN-CRIPDIR          PIC 9(01)      VALUE 0.
001700       88 FIN-CRIPDIR                        VALUE 1.
001710    05 WKS-FIN-CRIPVAL          PIC 9(01)      VALUE 0.
001720       88 FIN-CRIPVAL                         VALUE 1.
001730    05 WKS-FIN-SORTWK           PIC 9(01)      VALUE 0.
001740       88 FIN-SORTWK                          VALUE 1.
001750    05 WKS-ES-ENCABEZADO        PIC 9(01)      VALUE 1.
001760       88 ES-PRIMER-RENGLON                   VALUE 1.
001770    05 WKS-SIM-DUPLICADO        PIC 9(01)      VALUE 0.
001780       88 SIMBOLO-YA-CARGADO                  VALUE 1.
001790    05 WKS-SIMBOLO-ENCONTRADO   PIC 9(01)      VALUE 0.
001800       88 SIMBOLO-OK                           VALUE 1.
001810    05 WKS-GANADOR-ENCONTRADO   PIC 9(01)      VALUE 0.
001820       88 HAY-GANADOR                          VALUE 1.
001825    05 FILLER                   PIC X(15)      VALUE SPACES.
001860 01 WKS-SIMBOLO-DERIVADO.
001870    05 WKS-SIMBOLO-ARCH         PIC X(10) VALUE SPACES.
001880    05 WKS-RESTO-ARCHIVO        PIC X(30) VALUE SPACES.
001885    05 FILLER                   PIC X(10)       VALUE SPACES.
001890 01 WKS-CAMPOS-LINEA-CSV.
001900    05 WKS-COL-TIMESTAMP        PIC 9(13)       VALUE ZEROS.
001910    05 WKS-COL-SIMBOLO-CSV      PIC X(15)       VALUE SPACES.
001920    05 WKS-COL-PRECIO           PIC 9(09).9(06) VALUE ZEROS.
001925    05 FILLER                   PIC X(10)       VALUE SPACES.
001960 01 WKS-INDICES.
001970    05 WKS-IDX-SIM              PIC 9(04) COMP VALUE ZEROS.
001980    05 WKS-IDX-EXT              PIC 9(04) COMP VALUE ZEROS.
001990    05 WKS-IDX-INT              PIC 9(04) COMP VALUE ZEROS.
002000    05 WKS-IDX-EST              PIC 9(04) COMP VALUE ZEROS.
002005    05 FILLER                   PIC X(08)      VALUE SPACES.
002010 01 WKS-TABLAS.
002020*--> TABLA DE SIMBOLOS YA CARGADOS (REGLA DE SIMBOLO DUPLICADO)
002030    02 WKS-TABLA-SIMBOLOS OCCURS 1 TO 300 TIMES
002040          DEPENDING ON WKS-TOTAL-SIMBOLOS.
002050       03 WKS-SIM-NOMBRE        PIC X(10).
002060*--> TABLA DE ESTADISTICAS POR SIMBOLO (USADA EN MODO RANKING)
002070    02 WKS-TABLA-ESTAD   OCCURS 1 TO 300 TIMES
002080          DEPENDING ON WKS-TOTAL-ESTAD.
002090       03 WKS-EST-SIMBOLO       PIC X(10).
002100       03 WKS-EST-OLDEST        PIC 9(09)V9(06).
002110       03 WKS-EST-NEWEST        PIC 9(09)V9(06).
002120       03 WKS-EST-MIN           PIC 9(09)V9(06).
002130       03 WKS-EST-MAX           PIC 9(09)V9(06).
002140       03 WKS-EST-RANGO         PIC 9(03)V9(08).
002150 01 WKS-REG-TEMP-ESTAD.
002160    05 WKS-TMP-SIMBOLO          PIC X(10).
002170    05 WKS-TMP-OLDEST           PIC 9(09)V9(06).
002180    05 WKS-TMP-NEWEST           PIC 9(09)V9(06).
002190    05 WKS-TMP-MIN              PIC 9(09)V9(06).
002200    05 WKS-TMP-MAX              PIC 9(09)V9(06).
002210    05 WKS-TMP-RANGO            PIC 9(03)V9(08).
002215    05 FILLER                   PIC X(10).
002250 01 WKS-ACUM-SIMBOLO.
002260    05 WKS-ACUM-SIMBOLO-ACTUAL  PIC X(10)       VALUE SPACES.
002270    05 WKS-ACUM-CONTEO-VALIDO   PIC 9(07) COMP  VALUE ZEROS.
002280    05 WKS-ACUM-OLDEST          PIC 9(09)V9(06) VALUE ZEROS.
002290    05 WKS-ACUM-NEWEST          PIC 9(09)V9(06) VALUE ZEROS.
002300    05 WKS-ACUM-MIN             PIC 9(09)V9(06) VALUE ZEROS.
002310    05 WKS-ACUM-MAX             PIC 9(09)V9(06) VALUE ZEROS.
002320    05 WKS-ACUM-PRIMERO         PIC 9(01)       VALUE 0.
002330    05 WKS-ACUM-CONTEO-FECHA    PIC 9(05) COMP  VALUE ZEROS.
002340    05 WKS-ACUM-MIN-FECHA       PIC 9(09)V9(06) VALUE ZEROS.
002350    05 WKS-ACUM-MAX-FECHA       PIC 9(09)V9(06) VALUE ZEROS.
002360    05 WKS-ACUM-PRIMERO-FECHA   PIC 9(01)       VALUE 0.
002365    05 FILLER                   PIC X(10)       VALUE SPACES.
002370 01 WKS-RANGO-CALC.
002380    05 WKS-RANGO-RESULTADO      PIC 9(03)V9(08) VALUE ZEROS.
002385    05 FILLER                   PIC X(10)       VALUE SPACES.
002390 01 WKS-GANADOR-DIA.
002400    05 WKS-GAN-SIMBOLO          PIC X(10)       VALUE SPACES.
002410    05 WKS-GAN-RANGO            PIC 9(03)V9(08) VALUE ZEROS.
002411*    ---> 091312: BANDERA DE PRIMER CANDIDATO, IGUAL QUE
002412*         WKS-ACUM-PRIMERO, PARA NO USAR WKS-GAN-RANGO=0 COMO
002413*         CENTINELA DE "SIN GANADOR" (VER 450-DETERMINA-GANADOR).
002414    05 WKS-GAN-PRIMERO          PIC 9(01)       VALUE 0.
002415    05 FILLER                   PIC X(10)       VALUE SPACES.
002460 01  TABLA-DIAS.
002470     02 FILLER        PIC X(24) VALUE '312831303130313130313031'.
002480 01  F REDEFINES TABLA-DIAS.
002490     02 DIA-FIN-MES       PIC 99 OCCURS 12 TIMES.
002500 01 WKS-FECHA-OBSERVACION.
002510    05 CRFO-ANIO                PIC 9(04).
002520    05 CRFO-MES                 PIC 9(02).
002530    05 CRFO-DIA                 PIC 9(02).
002535    05 FILLER                   PIC X(04).
002540 01 WKS-FECHA-OBS-NUM REDEFINES WKS-FECHA-OBSERVACION
002550                                PIC 9(08).
002560 01 WKS-CALC-FECHA.
002570    05 WKS-TS-CALC              PIC 9(13) COMP VALUE ZEROS.
002580    05 WKS-MS-SOBRANTE          PIC 9(07) COMP VALUE ZEROS.
002590    05 WKS-DIAS-EPOCH           PIC 9(07) COMP VALUE ZEROS.
002600    05 WKS-DIAS-RESTANTES       PIC 9(07) COMP VALUE ZEROS.
002610    05 WKS-ANIO-OBS             PIC 9(04) COMP VALUE ZEROS.
002620    05 WKS-MES-OBS              PIC 9(02) COMP VALUE ZEROS.
002630    05 WKS-DIA-OBS              PIC 9(02) COMP VALUE ZEROS.
002640    05 WKS-DIAS-DEL-ANIO        PIC 9(03) COMP VALUE ZEROS.
002650    05 WKS-DIAS-DEL-MES         PIC 9(02) COMP VALUE ZEROS.
002660    05 WKS-SW-BISIESTO          PIC 9(01)      VALUE 0.
002670       88 SW-BISIESTO                       VALUE 1.
002680    05 WKS-DIV-TMP              PIC 9(07) COMP VALUE ZEROS.
002690    05 WKS-RESTO-4              PIC 9(02) COMP VALUE ZEROS.
002700    05 WKS-RESTO-100            PIC 9(02) COMP VALUE ZEROS.
002710    05 WKS-RESTO-400            PIC 9(03) COMP VALUE ZEROS.
002715    05 FILLER                   PIC X(08)      VALUE SPACES.
002750     COPY CRPREC01.
002760     COPY CRSTA001.
002780 REPORT SECTION.
002820 RD  CRIPTO-REPORTE
002830     CONTROLS ARE FINAL
002840     LINE LIMIT IS 60
002850     PAGE LIMIT IS 60
002860     HEADING 1
002870     FIRST DETAIL 4
002880     LAST DETAIL 55
002890     FOOTING 57.
002930 01  TYPE IS PH.
002940     02 LINE 1.
002950        03 COLUMN  1  PIC X(16) VALUE 'DATA CENTRO S.A.'.
002960        03 COLUMN 35  PIC X(38) VALUE
002970           'RANGO NORMALIZADO DE PRECIO CRIPTO   '.
002980        03 COLUMN 90  PIC X(06) VALUE 'PAGINA'.
002990        03 COLUMN 97  PIC Z(05) SOURCE PAGE-COUNTER IN
003000                                       CRIPTO-REPORTE.
003010     02 LINE 2.
003020        03 COLUMN  1  PIC X(23) VALUE 'CRIPVOL1  01.14031987R'.
003030        03 COLUMN 35  PIC X(19) VALUE 'MODO DE EJECUCION :'.
003040        03 COLUMN 56  PIC X(01) SOURCE WKS-MODO-ACCION.
003050     02 LINE 3.
003060        03 COLUMN  1  PIC X(96) VALUE ALL '='.
003100 01  DETALLE TYPE IS DETAIL.
003110     02 LINE PLUS 1.
003120        03 COLUMN  1  PIC X(10) SOURCE CRST-SIMBOLO.
003130        03 COLUMN 14  PIC ZZZZZZZZ9.999999 SOURCE
003140                                       CRST-OLDEST-PRICE.
003150        03 COLUMN 32  PIC ZZZZZZZZ9.999999 SOURCE
003160                                       CRST-NEWEST-PRICE.
003170        03 COLUMN 50  PIC ZZZZZZZZ9.999999 SOURCE
003180                                       CRST-MIN-PRICE.
003190        03 COLUMN 68  PIC ZZZZZZZZ9.999999 SOURCE
003200                                       CRST-MAX-PRICE.
003210        03 COLUMN 86  PIC ZZZZ9.99999999 SOURCE
003220                                       CRST-NORMALIZED-RANGE.
003264*  14/11/09  EEDR  091246  RENGLON DEL GANADOR DEL DIA (ACCION=D), 091246
003266*            SOLO EL SIMBOLO, NO LLEVA ESTADISTICA.               091246
003272 01  DETALLEGAN TYPE IS DETAIL.
003274     02 LINE PLUS 1.
003276        03 COLUMN  1  PIC X(37) VALUE
003278           'SIMBOLO CON MAYOR RANGO NORMALIZADO:'.
003280        03 COLUMN 39  PIC X(10) SOURCE WKS-GAN-SIMBOLO.
003300 01 TYPE IS CF FINAL.
003310     02 LINE PLUS 2.
003320        03 COLUMN  1  PIC X(25) VALUE
003330           'TOTAL SYMBOLS PROCESSED:'.
003340        03 COLUMN 27  PIC ZZZZ9 COUNT OF DETALLE.
003380 01  TYPE IS PF.
003390     02 LINE PLUS 0.
003400        03 COLUMN  1  PIC X(16) VALUE 'DATA CENTRO S.A.'.
003410        03 COLUMN 90  PIC X(06) VALUE 'PAGINA'.
003420        03 COLUMN 97  PIC ZZZZ SOURCE PAGE-COUNTER IN
003430                                      CRIPTO-REPORTE.
003450 PROCEDURE DIVISION.
003470*               S E C C I O N    P R I N C I P A L
003490 000-MAIN SECTION.
003500     PERFORM 100-APERTURA-ARCHIVOS
003510     PERFORM 110-VERIFICA-APERTURA
003520     PERFORM 300-CLASIFICA-Y-CALCULA
003530     EVALUATE TRUE
003540         WHEN MODO-CONSULTA
003550             PERFORM 460-VALIDA-SIMBOLO-ENCONTRADO
003560         WHEN MODO-RANKING
003570             PERFORM 400-ORDENA-POR-RANGO
003580             PERFORM 500-EMITE-REPORTE
003590         WHEN MODO-GANADOR-DIA
003600             PERFORM 470-VALIDA-FECHA-ENCONTRADA
003610             PERFORM 510-EMITE-GANADOR
003620     END-EVALUATE
003630     PERFORM 800-ESTADISTICAS
003640     PERFORM XXX-CIERRA-ARCHIVOS
003650     STOP RUN.
003660 000-MAIN-E. EXIT.
003670
003680 100-APERTURA-ARCHIVOS SECTION.
003690     MOVE 'CRIPVOL1' TO PROGRAMA WKS-PROGRAMA
003700     ACCEPT WKS-PARAMETROS-SYSIN FROM SYSIN
003701*    14/11/09  EEDR  091246  WKS-SIMB-CONSULTA A MAYUSCULAS,     091246
003702*                           PARA QUE ACCION=C TOLERE MINUSCULAS. 091246
003705     INSPECT WKS-SIMB-CONSULTA CONVERTING
003706         'abcdefghijklmnopqrstuvwxyz' TO
003707         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003710     OPEN INPUT  CRIPDIR
003720     OPEN OUTPUT CRIPREPO
003730     IF MODO-RANKING OR MODO-CONSULTA OR MODO-GANADOR-DIA
003740        INITIATE CRIPTO-REPORTE
003750     END-IF.
003760 100-APERTURA-ARCHIVOS-E. EXIT.
003770
003780 110-VERIFICA-APERTURA SECTION.
003790     IF FS-CRIPDIR NOT EQUAL 0
003800        MOVE 'OPEN'     TO ACCION
003810        MOVE SPACES     TO LLAVE
003820        MOVE 'CRIPDIR'  TO ARCHIVO
003830        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
003840                              LLAVE, FS-CRIPDIR, FSE-CRIPDIR
003850        MOVE  91  TO RETURN-CODE
003860        DISPLAY
003870        "  >>> NO SE ENCONTRO EL ARCHIVO DE CONTROL CRIPDIR <<<"
003880        UPON CONSOLE
003890        DISPLAY
003900        "  >>> (EQUIVALE A DIRECTORIO DE ORIGEN INEXISTENTE) <<<"
003910        UPON CONSOLE
003920        PERFORM XXX-CIERRA-ARCHIVOS
003930        STOP RUN
003940     END-IF
003950     IF FS-CRIPREPO NOT EQUAL 0
003960        MOVE 'OPEN'     TO ACCION
003970        MOVE SPACES     TO LLAVE
003980        MOVE 'CRIPREPO' TO ARCHIVO
003990        MOVE  91  TO RETURN-CODE
004000        DISPLAY
004010        "   >>> ALGO SALIO MAL AL ABRIR EL ARCHIVO CRIPREPO <<<"
004020        UPON CONSOLE
004030        PERFORM XXX-CIERRA-ARCHIVOS
004040        STOP RUN
004050     END-IF.
004060 110-VERIFICA-APERTURA-E. EXIT.
004070
004090*     C L A S I F I C A   Y   C A L C U L A   ( S O R T )
004110 300-CLASIFICA-Y-CALCULA SECTION.
004120     SORT CRSRTWK
004130         ASCENDING KEY CRWK-SIMBOLO
004140         ASCENDING KEY CRWK-TIMESTAMP
004150         INPUT  PROCEDURE IS CARGA-Y-FILTRA
004160         OUTPUT PROCEDURE IS CALCULA-Y-EMITE.
004170 300-CLASIFICA-Y-CALCULA-E. EXIT.
004180
004240 CARGA-Y-FILTRA SECTION.
004250     PERFORM 200-LEE-CRIPDIR
004260     PERFORM 205-PROCESA-ARCHIVOS UNTIL FIN-CRIPDIR.
004270 CARGA-Y-FILTRA-E. EXIT.
004280
004290 200-LEE-CRIPDIR SECTION.
004300     READ CRIPDIR
004310          AT END MOVE 1 TO WKS-FIN-CRIPDIR
004320     END-READ.
004330 200-LEE-CRIPDIR-E. EXIT.
004340
004350 205-PROCESA-ARCHIVOS SECTION.
004360     PERFORM 210-DERIVA-SIMBOLO
004370     PERFORM 220-BUSCA-SIMBOLO-CARGADO
004380     IF SIMBOLO-YA-CARGADO
004390        ADD 1 TO WKS-ARCHIVOS-SALTADOS
004400     ELSE
004410        PERFORM 230-CARGA-ARCHIVO-SIMBOLO
004420     END-IF
004430     PERFORM 200-LEE-CRIPDIR.
004440 205-PROCESA-ARCHIVOS-E. EXIT.
004450
004510 210-DERIVA-SIMBOLO SECTION.
004520     MOVE SPACES TO WKS-SIMBOLO-ARCH WKS-RESTO-ARCHIVO
004530     UNSTRING CRDI-NOMBRE-ARCHIVO DELIMITED BY '_'
004540         INTO WKS-SIMBOLO-ARCH WKS-RESTO-ARCHIVO
004550     END-UNSTRING
004560     INSPECT WKS-SIMBOLO-ARCH CONVERTING
004570         'abcdefghijklmnopqrstuvwxyz' TO
004580         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004590 210-DERIVA-SIMBOLO-E. EXIT.
004600
004610 220-BUSCA-SIMBOLO-CARGADO SECTION.
004620     MOVE 0 TO WKS-SIM-DUPLICADO
004630     PERFORM 225-COMPARA-SIMBOLO
004640         VARYING WKS-IDX-SIM FROM 1 BY 1
004650         UNTIL WKS-IDX-SIM > WKS-TOTAL-SIMBOLOS.
004660 220-BUSCA-SIMBOLO-CARGADO-E. EXIT.
004670
004680 225-COMPARA-SIMBOLO SECTION.
004690     IF WKS-SIM-NOMBRE (WKS-IDX-SIM) = WKS-SIMBOLO-ARCH
004700        MOVE 1 TO WKS-SIM-DUPLICADO
004710     END-IF.
004720 225-COMPARA-SIMBOLO-E. EXIT.
004730
004790 230-CARGA-ARCHIVO-SIMBOLO SECTION.
004800     ADD 1 TO WKS-TOTAL-SIMBOLOS
004810     MOVE WKS-SIMBOLO-ARCH    TO WKS-SIM-NOMBRE (WKS-TOTAL-SIMBOLOS)
004820     MOVE CRDI-NOMBRE-ARCHIVO TO WKS-NOMBRE-ARCHIVO
004830     OPEN INPUT CRIPVAL
004840     IF FS-CRIPVAL NOT EQUAL 0
004850        MOVE 'OPEN'    TO ACCION
004860        MOVE SPACES    TO LLAVE
004870        MOVE 'CRIPVAL' TO ARCHIVO
004880        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
004890                              LLAVE, FS-CRIPVAL, FSE-CRIPVAL
004900        DISPLAY "   >>> NO SE PUDO ABRIR " WKS-NOMBRE-ARCHIVO
004910                UPON CONSOLE
004920     ELSE
004930        MOVE 1 TO WKS-ES-ENCABEZADO
004940        MOVE 0 TO WKS-FIN-CRIPVAL
004950        PERFORM 240-LEE-CRIPVAL
004960        PERFORM 250-PROCESA-RENGLON-CSV UNTIL FIN-CRIPVAL
004970        CLOSE CRIPVAL
004980     END-IF.
004990 230-CARGA-ARCHIVO-SIMBOLO-E. EXIT.
005000
005010 240-LEE-CRIPVAL SECTION.
005020     READ CRIPVAL
005030          AT END MOVE 1 TO WKS-FIN-CRIPVAL
005040     END-READ.
005050 240-LEE-CRIPVAL-E. EXIT.
005060
005110 250-PROCESA-RENGLON-CSV SECTION.
005120     IF ES-PRIMER-RENGLON
005130        MOVE 0 TO WKS-ES-ENCABEZADO
005140     ELSE
005150        PERFORM 260-DESMENUZA-RENGLON
005160        PERFORM 270-LIBERA-RENGLON-SORT
005170     END-IF
005180     PERFORM 240-LEE-CRIPVAL.
005190 250-PROCESA-RENGLON-CSV-E. EXIT.
005200
005210 260-DESMENUZA-RENGLON SECTION.
005220     MOVE ZEROS TO WKS-COL-TIMESTAMP WKS-COL-PRECIO
005230     MOVE SPACES TO WKS-COL-SIMBOLO-CSV
005240     UNSTRING CRPR-LINEA-CRUDA DELIMITED BY ','
005250         INTO WKS-COL-TIMESTAMP WKS-COL-SIMBOLO-CSV
005260              WKS-COL-PRECIO
005270     END-UNSTRING
005280     MOVE WKS-COL-TIMESTAMP   TO CRPR-TIMESTAMP
005290     MOVE WKS-SIMBOLO-ARCH    TO CRPR-SIMBOLO
005300     MOVE WKS-COL-PRECIO      TO CRPR-PRECIO
005310     MOVE CRDI-NOMBRE-ARCHIVO TO CRPR-SIMBOLO-ARCH
005320     ADD 1 TO WKS-LECTURAS-TOTALES.
005330 260-DESMENUZA-RENGLON-E. EXIT.
005340
005350 270-LIBERA-RENGLON-SORT SECTION.
005360     MOVE CRPR-SIMBOLO        TO CRWK-SIMBOLO
005370     MOVE CRPR-TIMESTAMP      TO CRWK-TIMESTAMP
005380     MOVE CRPR-PRECIO         TO CRWK-PRECIO
005390     RELEASE REG-CRIPVAL-SORT
005400     ADD 1 TO WKS-RENGLONES-CARGADOS.
005410 270-LIBERA-RENGLON-SORT-E. EXIT.
005420
005480 CALCULA-Y-EMITE SECTION.
005490     PERFORM 310-INICIALIZA-ACUMULADORES
005500     PERFORM 320-RETORNA-SORT
005510     PERFORM 330-PROCESA-RENGLON-SORT UNTIL FIN-SORTWK
005520     PERFORM 340-CIERRA-ULTIMO-SIMBOLO.
005530 CALCULA-Y-EMITE-E. EXIT.
005540
005550 310-INICIALIZA-ACUMULADORES SECTION.
005560     MOVE 0      TO WKS-FIN-SORTWK
005570     MOVE SPACES TO WKS-ACUM-SIMBOLO-ACTUAL.
005580 310-INICIALIZA-ACUMULADORES-E. EXIT.
005590
005600 320-RETORNA-SORT SECTION.
005610     RETURN CRSRTWK
005620         AT END MOVE 1 TO WKS-FIN-SORTWK
005630     END-RETURN.
005640 320-RETORNA-SORT-E. EXIT.
005650
005660 330-PROCESA-RENGLON-SORT SECTION.
005670     IF WKS-ACUM-SIMBOLO-ACTUAL = SPACES
005680        MOVE CRWK-SIMBOLO TO WKS-ACUM-SIMBOLO-ACTUAL
005690        PERFORM 355-INICIALIZA-ACUM-SIMBOLO
005700     ELSE
005710        IF CRWK-SIMBOLO NOT = WKS-ACUM-SIMBOLO-ACTUAL
005720           PERFORM 350-CIERRA-SIMBOLO-ACTUAL
005730           MOVE CRWK-SIMBOLO TO WKS-ACUM-SIMBOLO-ACTUAL
005740           PERFORM 355-INICIALIZA-ACUM-SIMBOLO
005750        END-IF
005760     END-IF
005770     PERFORM 360-ACUMULA-RENGLON
005780     PERFORM 320-RETORNA-SORT.
005790 330-PROCESA-RENGLON-SORT-E. EXIT.
005800
005810 340-CIERRA-ULTIMO-SIMBOLO SECTION.
005820     IF WKS-ACUM-SIMBOLO-ACTUAL NOT = SPACES
005830        PERFORM 350-CIERRA-SIMBOLO-ACTUAL
005840     END-IF.
005850 340-CIERRA-ULTIMO-SIMBOLO-E. EXIT.
005860
005870 355-INICIALIZA-ACUM-SIMBOLO SECTION.
005880     MOVE 0     TO WKS-ACUM-CONTEO-VALIDO
005890     MOVE 0     TO WKS-ACUM-PRIMERO
005900     MOVE ZEROS TO WKS-ACUM-OLDEST WKS-ACUM-NEWEST
005910     MOVE ZEROS TO WKS-ACUM-MIN    WKS-ACUM-MAX
005920     MOVE 0     TO WKS-ACUM-CONTEO-FECHA
005930     MOVE 0     TO WKS-ACUM-PRIMERO-FECHA
005940     MOVE ZEROS TO WKS-ACUM-MIN-FECHA WKS-ACUM-MAX-FECHA.
005950 355-INICIALIZA-ACUM-SIMBOLO-E. EXIT.
005960
006010 360-ACUMULA-RENGLON SECTION.
006020     IF CRWK-PRECIO NOT = 0
006030        IF WKS-ACUM-PRIMERO = 0
006040           MOVE 1           TO WKS-ACUM-PRIMERO
006050           MOVE CRWK-PRECIO TO WKS-ACUM-OLDEST
006060           MOVE CRWK-PRECIO TO WKS-ACUM-MIN
006070           MOVE CRWK-PRECIO TO WKS-ACUM-MAX
006080        ELSE
006090           IF CRWK-PRECIO < WKS-ACUM-MIN
006100              MOVE CRWK-PRECIO TO WKS-ACUM-MIN
006110           END-IF
006120           IF CRWK-PRECIO > WKS-ACUM-MAX
006130              MOVE CRWK-PRECIO TO WKS-ACUM-MAX
006140           END-IF
006150        END-IF
006160        MOVE CRWK-PRECIO TO WKS-ACUM-NEWEST
006170        ADD  1           TO WKS-ACUM-CONTEO-VALIDO
006180        IF MODO-GANADOR-DIA
006190           PERFORM 370-ACUMULA-FECHA
006200        END-IF
006210     END-IF.
006220 360-ACUMULA-RENGLON-E. EXIT.
006230
006280 370-ACUMULA-FECHA SECTION.
006290     MOVE CRWK-TIMESTAMP TO WKS-TS-CALC
006300     PERFORM 9600-CALCULA-FECHA-OBS
006310     IF WKS-FECHA-OBS-NUM = WKS-FECHA-CONSULTA
006320        ADD 1 TO WKS-ACUM-CONTEO-FECHA
006330        IF WKS-ACUM-PRIMERO-FECHA = 0
006340           MOVE 1           TO WKS-ACUM-PRIMERO-FECHA
006350           MOVE CRWK-PRECIO TO WKS-ACUM-MIN-FECHA
006360           MOVE CRWK-PRECIO TO WKS-ACUM-MAX-FECHA
006370        ELSE
006380           IF CRWK-PRECIO < WKS-ACUM-MIN-FECHA
006390              MOVE CRWK-PRECIO TO WKS-ACUM-MIN-FECHA
006400           END-IF
006410           IF CRWK-PRECIO > WKS-ACUM-MAX-FECHA
006420              MOVE CRWK-PRECIO TO WKS-ACUM-MAX-FECHA
006430           END-IF
006440        END-IF
006450     END-IF.
006460 370-ACUMULA-FECHA-E. EXIT.
006470
006520 350-CIERRA-SIMBOLO-ACTUAL SECTION.
006530     EVALUATE TRUE
006540         WHEN MODO-RANKING
006550             IF WKS-ACUM-CONTEO-VALIDO > 0
006560                PERFORM 380-PREPARA-ESTADISTICA-SIMBOLO
006570                PERFORM 385-AGREGA-A-TABLA-ESTAD
006580             ELSE
006590                PERFORM 462-SIN-DATOS-VALIDOS-FATAL
006600             END-IF
006610         WHEN MODO-CONSULTA
006620             IF WKS-ACUM-SIMBOLO-ACTUAL = WKS-SIMB-CONSULTA
006630                MOVE 1 TO WKS-SIMBOLO-ENCONTRADO
006640                IF WKS-ACUM-CONTEO-VALIDO > 0
006650                   PERFORM 380-PREPARA-ESTADISTICA-SIMBOLO
006660                   PERFORM 390-GENERA-DETALLE-SIMBOLO
006670                ELSE
006680                   PERFORM 462-SIN-DATOS-VALIDOS-FATAL
006690                END-IF
006700             END-IF
006710         WHEN MODO-GANADOR-DIA
006720             IF WKS-ACUM-CONTEO-FECHA >= 2
006730                PERFORM 420-CALCULA-RANGO-FECHA
006740                PERFORM 450-DETERMINA-GANADOR
006750             END-IF
006760     END-EVALUATE.
006770 350-CIERRA-SIMBOLO-ACTUAL-E. EXIT.
006780
006790 380-PREPARA-ESTADISTICA-SIMBOLO SECTION.
006800     MOVE WKS-ACUM-SIMBOLO-ACTUAL TO CRST-SIMBOLO
006810     MOVE WKS-ACUM-OLDEST         TO CRST-OLDEST-PRICE
006820     MOVE WKS-ACUM-NEWEST         TO CRST-NEWEST-PRICE
006830     MOVE WKS-ACUM-MIN            TO CRST-MIN-PRICE
006840     MOVE WKS-ACUM-MAX            TO CRST-MAX-PRICE
006850     PERFORM 420-CALCULA-RANGO
006852     MOVE WKS-RANGO-RESULTADO     TO CRST-NORMALIZED-RANGE
006854     IF WS-MODO-DEBUG
006856        DISPLAY "   (DEBUG) RANGO " CRST-SIMBOLO " = "
006858                CRST-RANGO-ENTERO "." CRST-RANGO-DECIMAL
006860                UPON CONSOLE
006862     END-IF.
006870 380-PREPARA-ESTADISTICA-SIMBOLO-E. EXIT.
006880
006930 420-CALCULA-RANGO SECTION.
006940     IF WKS-ACUM-MIN NOT = 0
006950        COMPUTE WKS-RANGO-RESULTADO ROUNDED =
006960            (WKS-ACUM-MAX - WKS-ACUM-MIN) / WKS-ACUM-MIN
006970     ELSE
006980        MOVE 0 TO WKS-RANGO-RESULTADO
006990     END-IF.
007000 420-CALCULA-RANGO-E. EXIT.
007010
007020 420-CALCULA-RANGO-FECHA SECTION.
007030     IF WKS-ACUM-MIN-FECHA NOT = 0
007040        COMPUTE WKS-RANGO-RESULTADO ROUNDED =
007050          (WKS-ACUM-MAX-FECHA - WKS-ACUM-MIN-FECHA) /
007060           WKS-ACUM-MIN-FECHA
007070     ELSE
007080        MOVE 0 TO WKS-RANGO-RESULTADO
007090     END-IF.
007100 420-CALCULA-RANGO-FECHA-E. EXIT.
007110
007120 385-AGREGA-A-TABLA-ESTAD SECTION.
007130     ADD 1 TO WKS-TOTAL-ESTAD
007140     MOVE CRST-SIMBOLO           TO WKS-EST-SIMBOLO (WKS-TOTAL-ESTAD)
007150     MOVE CRST-OLDEST-PRICE      TO WKS-EST-OLDEST  (WKS-TOTAL-ESTAD)
007160     MOVE CRST-NEWEST-PRICE      TO WKS-EST-NEWEST  (WKS-TOTAL-ESTAD)
007170     MOVE CRST-MIN-PRICE         TO WKS-EST-MIN     (WKS-TOTAL-ESTAD)
007180     MOVE CRST-MAX-PRICE         TO WKS-EST-MAX     (WKS-TOTAL-ESTAD)
007190     MOVE CRST-NORMALIZED-RANGE  TO WKS-EST-RANGO   (WKS-TOTAL-ESTAD).
007200 385-AGREGA-A-TABLA-ESTAD-E. EXIT.
007210
007220 390-GENERA-DETALLE-SIMBOLO SECTION.
007230     GENERATE DETALLE.
007240 390-GENERA-DETALLE-SIMBOLO-E. EXIT.
007250
007282*  21/11/09  EEDR  091312  WKS-GAN-PRIMERO YA NO DEJA QUE UN      091312
007284*                         RANGO CERO SE PIERDA CONTRA EL         091312
007286*                         CENTINELA WKS-GAN-RANGO=0.              091312
007300 450-DETERMINA-GANADOR SECTION.
007310     IF WKS-GAN-PRIMERO = 0
007312        MOVE WKS-ACUM-SIMBOLO-ACTUAL TO WKS-GAN-SIMBOLO
007314        MOVE WKS-RANGO-RESULTADO     TO WKS-GAN-RANGO
007316        MOVE 1                       TO WKS-GANADOR-ENCONTRADO
007318        MOVE 1                       TO WKS-GAN-PRIMERO
007320     ELSE
007322        IF WKS-RANGO-RESULTADO > WKS-GAN-RANGO
007324           MOVE WKS-ACUM-SIMBOLO-ACTUAL TO WKS-GAN-SIMBOLO
007326           MOVE WKS-RANGO-RESULTADO     TO WKS-GAN-RANGO
007328        END-IF
007330     END-IF.
007360 450-DETERMINA-GANADOR-E. EXIT.
007370
007420 460-VALIDA-SIMBOLO-ENCONTRADO SECTION.
007430     IF NOT SIMBOLO-OK
007440        MOVE 91 TO RETURN-CODE
007450        DISPLAY "   >>> SIMBOLO NO ENCONTRADO: " WKS-SIMB-CONSULTA
007460                UPON CONSOLE
007470        PERFORM XXX-CIERRA-ARCHIVOS
007480        STOP RUN
007490     END-IF.
007500 460-VALIDA-SIMBOLO-ENCONTRADO-E. EXIT.
007510
007520 462-SIN-DATOS-VALIDOS-FATAL SECTION.
007530     MOVE 91 TO RETURN-CODE
007540     DISPLAY "   >>> SIMBOLO SIN DATOS VALIDOS (TODO PRECIO EN"
007550             UPON CONSOLE
007560     DISPLAY "       CERO): " WKS-ACUM-SIMBOLO-ACTUAL
007570             UPON CONSOLE
007580     PERFORM XXX-CIERRA-ARCHIVOS
007590     STOP RUN.
007600 462-SIN-DATOS-VALIDOS-FATAL-E. EXIT.
007610
007620 470-VALIDA-FECHA-ENCONTRADA SECTION.
007630     IF NOT HAY-GANADOR
007640        MOVE 91 TO RETURN-CODE
007650        DISPLAY
007660        "   >>> NINGUN SIMBOLO TIENE 2 O MAS OBSERVACIONES EN LA"
007670        UPON CONSOLE
007680        DISPLAY "       FECHA CONSULTADA: " WKS-FECHA-CONSULTA
007690                UPON CONSOLE
007700        PERFORM XXX-CIERRA-ARCHIVOS
007710        STOP RUN
007720     END-IF.
007730 470-VALIDA-FECHA-ENCONTRADA-E. EXIT.
007740
007750*  400/410/415/416: ORDENAMIENTO EN MEMORIA DESCENDENTE POR RANGO.
007800 400-ORDENA-POR-RANGO SECTION.
007810     IF WKS-TOTAL-ESTAD > 1
007820        PERFORM 410-CICLO-EXTERNO
007830            VARYING WKS-IDX-EXT FROM 1 BY 1
007840            UNTIL WKS-IDX-EXT > WKS-TOTAL-ESTAD
007850     END-IF.
007860 400-ORDENA-POR-RANGO-E. EXIT.
007870
007880 410-CICLO-EXTERNO SECTION.
007890     PERFORM 415-CICLO-INTERNO
007900         VARYING WKS-IDX-INT FROM 1 BY 1
007910         UNTIL WKS-IDX-INT > (WKS-TOTAL-ESTAD - WKS-IDX-EXT).
007920 410-CICLO-EXTERNO-E. EXIT.
007930
007940 415-CICLO-INTERNO SECTION.
007950     IF WKS-EST-RANGO (WKS-IDX-INT) < WKS-EST-RANGO (WKS-IDX-INT + 1)
007960        PERFORM 416-INTERCAMBIA-RENGLONES
007970     END-IF.
007980 415-CICLO-INTERNO-E. EXIT.
007990
008000 416-INTERCAMBIA-RENGLONES SECTION.
008010     MOVE WKS-TABLA-ESTAD (WKS-IDX-INT)     TO WKS-REG-TEMP-ESTAD
008020     MOVE WKS-TABLA-ESTAD (WKS-IDX-INT + 1) TO
008030                                  WKS-TABLA-ESTAD (WKS-IDX-INT)
008040     MOVE WKS-REG-TEMP-ESTAD                TO
008050                              WKS-TABLA-ESTAD (WKS-IDX-INT + 1).
008060 416-INTERCAMBIA-RENGLONES-E. EXIT.
008070
008090*  500/520: EMISION DEL REPORTE DE RANKING, YA ORDENADO.
008110 500-EMITE-REPORTE SECTION.
008120     PERFORM 520-GENERA-DETALLES
008130         VARYING WKS-IDX-EST FROM 1 BY 1
008140         UNTIL WKS-IDX-EST > WKS-TOTAL-ESTAD.
008150 500-EMITE-REPORTE-E. EXIT.
008160
008170 520-GENERA-DETALLES SECTION.
008180     MOVE WKS-EST-SIMBOLO (WKS-IDX-EST)  TO CRST-SIMBOLO
008190     MOVE WKS-EST-OLDEST  (WKS-IDX-EST)  TO CRST-OLDEST-PRICE
008200     MOVE WKS-EST-NEWEST  (WKS-IDX-EST)  TO CRST-NEWEST-PRICE
008210     MOVE WKS-EST-MIN     (WKS-IDX-EST)  TO CRST-MIN-PRICE
008220     MOVE WKS-EST-MAX     (WKS-IDX-EST)  TO CRST-MAX-PRICE
008230     MOVE WKS-EST-RANGO   (WKS-IDX-EST)  TO CRST-NORMALIZED-RANGE
008240     PERFORM 390-GENERA-DETALLE-SIMBOLO.
008250 520-GENERA-DETALLES-E. EXIT.
008260
008270 510-EMITE-GANADOR SECTION.
008272*    14/11/09  EEDR  091246  EL GANADOR TAMBIEN SE GRABA EN      091246
008274*                            CRIPREPO (DETALLEGAN), NO SOLO EN  091246
008276*                            CONSOLA - ASI QUEDA RESPALDO EN    091246
008278*                            ARCHIVO DE LA CONSULTA POR FECHA.  091246
008280     DISPLAY
008290     "**********************************************************"
008300     UPON CONSOLE
008310     DISPLAY
008320     "*   SIMBOLO CON MAYOR RANGO NORMALIZADO EN LA FECHA       *"
008330     UPON CONSOLE
008340     DISPLAY "*   CONSULTADA                    : " WKS-GAN-SIMBOLO
008350             UPON CONSOLE
008360     DISPLAY
008370     "**********************************************************"
008380     UPON CONSOLE
008382     GENERATE DETALLEGAN.
008390 510-EMITE-GANADOR-E. EXIT.
008400
008420*  9600/9610/9620/9630/9640/9650: DERIVA AAAAMMDD DE UN TIMESTAMP
008430*  EPOCH EN MILISEGUNDOS, SIN FUNCIONES INTRINSECAS.
008480 9600-CALCULA-FECHA-OBS SECTION.
008490     DIVIDE WKS-TS-CALC BY 86400000
008500         GIVING WKS-DIAS-EPOCH REMAINDER WKS-MS-SOBRANTE
008510     MOVE 1970 TO WKS-ANIO-OBS
008520     PERFORM 9630-VERIFICA-BISIESTO
008530     PERFORM 9640-FIJA-DIAS-DEL-ANIO
008540     MOVE WKS-DIAS-EPOCH TO WKS-DIAS-RESTANTES
008550     PERFORM 9610-DESCUENTA-ANIOS
008560         UNTIL WKS-DIAS-RESTANTES < WKS-DIAS-DEL-ANIO
008570     MOVE 1 TO WKS-MES-OBS
008580     PERFORM 9650-FIJA-DIAS-DEL-MES
008590     PERFORM 9620-DESCUENTA-MESES
008600         UNTIL WKS-DIAS-RESTANTES < WKS-DIAS-DEL-MES
008610     COMPUTE WKS-DIA-OBS = WKS-DIAS-RESTANTES + 1
008620     MOVE WKS-ANIO-OBS TO CRFO-ANIO
008630     MOVE WKS-MES-OBS  TO CRFO-MES
008640     MOVE WKS-DIA-OBS  TO CRFO-DIA.
008650 9600-CALCULA-FECHA-OBS-E. EXIT.
008660
008670 9610-DESCUENTA-ANIOS SECTION.
008680     SUBTRACT WKS-DIAS-DEL-ANIO FROM WKS-DIAS-RESTANTES
008690     ADD 1 TO WKS-ANIO-OBS
008700     PERFORM 9630-VERIFICA-BISIESTO
008710     PERFORM 9640-FIJA-DIAS-DEL-ANIO.
008720 9610-DESCUENTA-ANIOS-E. EXIT.
008730
008740 9620-DESCUENTA-MESES SECTION.
008750     SUBTRACT WKS-DIAS-DEL-MES FROM WKS-DIAS-RESTANTES
008760     ADD 1 TO WKS-MES-OBS
008770     PERFORM 9650-FIJA-DIAS-DEL-MES.
008780 9620-DESCUENTA-MESES-E. EXIT.
008790
008800 9630-VERIFICA-BISIESTO SECTION.
008810     MOVE 0 TO WKS-SW-BISIESTO
008820     DIVIDE WKS-ANIO-OBS BY 4   GIVING WKS-DIV-TMP
008830                                REMAINDER WKS-RESTO-4
008840     IF WKS-RESTO-4 = 0
008850        DIVIDE WKS-ANIO-OBS BY 100 GIVING WKS-DIV-TMP
008860                                   REMAINDER WKS-RESTO-100
008870        IF WKS-RESTO-100 NOT = 0
008880           MOVE 1 TO WKS-SW-BISIESTO
008890        ELSE
008900           DIVIDE WKS-ANIO-OBS BY 400 GIVING WKS-DIV-TMP
008910                                      REMAINDER WKS-RESTO-400
008920           IF WKS-RESTO-400 = 0
008930              MOVE 1 TO WKS-SW-BISIESTO
008940           END-IF
008950        END-IF
008960     END-IF.
008970 9630-VERIFICA-BISIESTO-E. EXIT.
008980
008990 9640-FIJA-DIAS-DEL-ANIO SECTION.
009000     IF SW-BISIESTO
009010        MOVE 366 TO WKS-DIAS-DEL-ANIO
009020     ELSE
009030        MOVE 365 TO WKS-DIAS-DEL-ANIO
009040     END-IF.
009050 9640-FIJA-DIAS-DEL-ANIO-E. EXIT.
009060
009070 9650-FIJA-DIAS-DEL-MES SECTION.
009080     MOVE DIA-FIN-MES (WKS-MES-OBS) TO WKS-DIAS-DEL-MES
009090     IF WKS-MES-OBS = 2 AND SW-BISIESTO
009100        ADD 1 TO WKS-DIAS-DEL-MES
009110     END-IF.
009120 9650-FIJA-DIAS-DEL-MES-E. EXIT.
009130
009170 800-ESTADISTICAS SECTION.
009180     DISPLAY "**********************************************************"
009190     DISPLAY "*                   E S T A D I S T I C A S              *"
009200     DISPLAY "**********************************************************"
009210     DISPLAY " > ARCHIVOS LISTADOS EN CRIPDIR       : " WKS-TOTAL-SIMBOLOS
009220     DISPLAY " > ARCHIVOS SALTADOS (SIMBOLO DUP.)   : "
009230             WKS-ARCHIVOS-SALTADOS
009240     DISPLAY " > RENGLONES LEIDOS DE LOS CSV        : "
009250             WKS-LECTURAS-TOTALES
009260     DISPLAY " > RENGLONES ENVIADOS AL SORT         : "
009270             WKS-RENGLONES-CARGADOS
009280     DISPLAY " > SIMBOLOS CON ESTADISTICA CALCULADA : " WKS-TOTAL-ESTAD
009290     IF WS-MODO-DEBUG
009300        DISPLAY "   (MODO DEBUG ACTIVO - UPSI-0 ENCENDIDO)"
009310     END-IF
009320     DISPLAY "**********************************************************".
009330 800-ESTADISTICAS-E. EXIT.
009340
009380 XXX-CIERRA-ARCHIVOS SECTION.
009390     IF MODO-RANKING OR MODO-CONSULTA OR MODO-GANADOR-DIA
009400        TERMINATE CRIPTO-REPORTE
009410     END-IF
009420     CLOSE CRIPDIR
009430     CLOSE CRIPREPO.
009440 XXX-CIERRA-ARCHIVOS-E. EXIT.
