000100******************************************************************
000200* COPY        : CRSTA001                                         *
000300* APLICACION  : TARJETA CREDITO/CRIPTOMONEDAS                    *
000400* DESCRIPCION : LAYOUT DEL REGISTRO DE ESTADISTICAS DE PRECIO,   *
000500*             : UN RENGLON POR SIMBOLO, PRODUCIDO POR CRIPVOL1   *
000600*             : (CALCULA-Y-EMITE) Y CONSUMIDO POR EL REPORTE     *
000700*             : DE RANGO NORMALIZADO (CRIPTO-REPORTE).           *
000800******************************************************************
000900* FECHA       : 14/03/1987                                       *
001000* PROGRAMADOR : J. AGUILAR MELGAR (JAM)                          *
001100* BPM/RATIONAL: 087015                                           *
001200* DESCRIPCION : ALTA INICIAL DEL COPY PARA EL RANKING DE         *
001300*             : VOLATILIDAD DE CRIPTOMONEDAS (CRIPVOL1).         *
001400******************************************************************
001500*        L O G    D E   M O D I F I C A C I O N E S              *
001600******************************************************************
001700* FECHA     INIC  TICKET     DESCRIPCION                         *
001800* 14/03/87  JAM   OC87015    ALTA INICIAL DEL COPY.              OC87015
001900* 09/06/93  RSOL  OC93091    SE AGREGA CRST-RANGO-R PARA         OC93091
002000*                            DESPLEGAR POR SEPARADO LA PARTE     OC93091
002100*                            ENTERA Y DECIMAL DEL RANGO EN LA    OC93091
002150*                            TRAZA DE MODO DEBUG (UPSI-0).       OC93091
002200* 02/09/98  JLMR  Y2K-004    REVISION Y2K: SIN CAMBIO, CRST NO   Y2K-004
002300*                            CONTIENE FECHAS DE 2 DIGITOS.       Y2K-004
002400******************************************************************
002500*                                                                *
002600*   01 REG-CRIPSTA       ES EL RENGLON DE ESTADISTICAS POR       *
002700*      SIMBOLO (OLDEST/NEWEST/MIN/MAX/RANGO NORMALIZADO), LISTO  *
002800*      PARA CARGARSE A WKS-TABLA-ESTAD O PARA GENERAR EL DETALLE *
002900*      DEL REPORTE CRIPTO-REPORTE.                               *
003000*                                                                *
003100******************************************************************
003200 01  REG-CRIPSTA.
003300*    ---> SIMBOLO, SIEMPRE EN MAYUSCULAS (REGLA DE NORMALIZACION)
003400     05 CRST-SIMBOLO             PIC X(10).
003500*    ---> PRECIO DE LA OBSERVACION CRONOLOGICAMENTE MAS ANTIGUA
003600     05 CRST-OLDEST-PRICE        PIC 9(09)V9(06).
003700*    ---> PRECIO DE LA OBSERVACION CRONOLOGICAMENTE MAS RECIENTE
003800     05 CRST-NEWEST-PRICE        PIC 9(09)V9(06).
003900*    ---> PRECIO MINIMO DE LA LISTA FILTRADA/ORDENADA
004000     05 CRST-MIN-PRICE           PIC 9(09)V9(06).
004100*    ---> PRECIO MAXIMO DE LA LISTA FILTRADA/ORDENADA
004200     05 CRST-MAX-PRICE           PIC 9(09)V9(06).
004300*    ---> (MAX-MIN)/MIN, CALCULADO EN 420-CALCULA-RANGO
004400     05 CRST-NORMALIZED-RANGE    PIC 9(03)V9(08).
004450*    ---> VISTA REDEFINIDA PARA LA TRAZA DE MODO DEBUG (VER
004480*         380-PREPARA-ESTADISTICA-SIMBOLO, UPSI-0 ENCENDIDO)
004600     05 CRST-RANGO-R REDEFINES CRST-NORMALIZED-RANGE.
004700        10 CRST-RANGO-ENTERO     PIC 9(03).
004800        10 CRST-RANGO-DECIMAL    PIC 9(08).
004900     05 FILLER                   PIC X(20).
